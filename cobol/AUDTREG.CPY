000100******************************************************************
000200*    C O P I A   D E   R E G I S T R O   -   A U D T R E G       *
000300******************************************************************
000400*   APLICACION  : MOTOR DE REGLAS NOCTURNO                      *
000500*   ARCHIVO     : AUDITF  (SALIDA)                               *
000600*   CONTENIDO   : UN HALLAZGO DE AUDITORIA POR CADA REGLA        *
000700*               : VIOLADA EN TRAN-REG. UNA TRANSACCION PUEDE    *
000800*               : GENERAR VARIOS REGISTROS.                     *
000900*   LARGO       : 80 POSICIONES, LINEA SECUENCIAL.              *
001000******************************************************************
001100* 14/06/1991 LFPB -------------------------------- VERSION INICIAL
001200******************************************************************
001300 01  AUDT-REG.
001400     05  AU-TRANS-ID                   PIC X(10).
001500     05  AU-RULE-ID                    PIC X(06).
001600     05  AU-SEVERITY                   PIC X(01).
001700         88  AU-SEVERIDAD-ALTA         VALUE 'H'.
001800         88  AU-SEVERIDAD-MEDIA        VALUE 'M'.
001900         88  AU-SEVERIDAD-BAJA         VALUE 'L'.
002000     05  AU-MESSAGE                    PIC X(50).
002100     05  AU-FILLER                     PIC X(13).
