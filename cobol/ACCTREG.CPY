000100******************************************************************
000200*    C O P I A   D E   R E G I S T R O   -   A C C T R E G       *
000300******************************************************************
000400*   APLICACION  : MOTOR DE REGLAS NOCTURNO                      *
000500*   ARCHIVO     : ACCTSF  (ENTRADA)                              *
000600*   CONTENIDO   : SALDO RECURRENTE MENSUAL ACTUAL DE LA CUENTA, *
000700*               : MAS SUS TASAS DE CRECIMIENTO Y FUGA, PARA LA  *
000800*               : PROYECCION DE LA SECCION 0400.                *
000900*   LARGO       : 80 POSICIONES, LINEA SECUENCIAL.              *
001000******************************************************************
001100* 11/02/1993 RHQM -------------------------------- VERSION INICIAL
001200******************************************************************
001300 01  ACCT-REG.
001400     05  AC-ID                         PIC X(08).
001500     05  AC-NAME                       PIC X(20).
001600     05  AC-MRR                        PIC 9(07)V99.
001700     05  AC-GROWTH                     PIC 9V9(04).
001800     05  AC-CHURN                      PIC 9V9(04).
001900     05  AC-FILLER                     PIC X(33).
