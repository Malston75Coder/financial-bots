000100******************************************************************
000200* FECHA       : 14/06/1991                                       *
000300* PROGRAMADOR : LUIS FERNANDO PEREZ BATRES (LFPB)                *
000400* APLICACION  : MOTOR DE REGLAS NOCTURNO                         *
000500* PROGRAMA    : RGNC1N01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDO NOCTURNO QUE EVALUA CUATRO LOTES DE      *
000800*             : INFORMACION DE FORMA INDEPENDIENTE: AUDITORIA DE *
000900*             : CUMPLIMIENTO SOBRE TRANSACCIONES, CALIFICACION DE*
001000*             : PROSPECTOS DE VENTA, PROYECCION DE INGRESO       *
001100*             : RECURRENTE POR CUENTA Y DETECCION DE RIESGO DE   *
001200*             : FRAUDE SOBRE INCIDENTES REPORTADOS. AL FINAL     *
001300*             : IMPRIME UN RESUMEN CONSOLIDADO DE LAS CUATRO     *
001400*             : SECCIONES.                                       *
001500* ARCHIVOS    : TRANSAC=E,AUDITF=S,LEADSF=E,SCOREDF=S,ACCTSF=E,  *
001600*             : FCSTF=S,INCIDF=E,FLAGSF=S,RPTSUM=S               *
001700* ACCION (ES) : P=PROCESA                                        *
001800* PROGRAMA(S) : DEBD1R00                                         *
001900* INSTALADO   : DD/MM/AAAA                                       *
002000* BPM/RATIONAL: 114477                                           *
002100* NOMBRE      : MOTOR DE REGLAS NOCTURNO                         *
002200* DESCRIPCION : PROYECTO CARTERA 1                               *
002300******************************************************************
002400*                   R E G I S T R O   D E   C A M B I O S        *
002500******************************************************************
002600* 14/06/1991 LFPB -------------------------------- VERSION INICIAL
002700* 14/06/1991 LFPB -- ALTA DE AUDITORIA-CUMPLIMIENTO (CMP001-CMP004)
002800* 22/09/1991 LFPB -- ALTA DE 0600-IMPRIME-RESUMEN SOBRE RPTSUM
002900* 03/02/1992 LFPB -- ALTA REGLA CMP005 ZERO-AMOUNT TRANSACTION
003000* 19/08/1992 LFPB -- ALTA DE SECCION 0300-CALIFICACION-LEADS
003100* 19/08/1992 LFPB -- ALTA DE TOPE DE 100 PUNTOS EN CALIFICACION
003200* 25/01/1993 RHQM -- CORRIGE TOPE SOBRE-ESCRITO ANTES DE CLASIFICAR
003300* 11/02/1993 RHQM -- ALTA DE SECCION 0400-PROYECCION-INGRESOS
003400* 11/02/1993 RHQM -- REDONDEO COMERCIAL MES A MES, PISO EN CERO
003500* 30/06/1993 RHQM -- CORRIGE SIGNO DE TASA NETA CUANDO CHURN > GROWTH
003600* 02/05/1995 JCQZ -- ALTA DE SECCION 0500-INTELIGENCIA-FRAUDE
003700* 02/05/1995 JCQZ -- ALTA REGLA CMP006 VALIDACION FECHA YYYYMMDD
003800* 14/11/1995 JCQZ -- CORRIGE CONTEO DOBLE DE HALLAZGOS CMP003/CMP004
003900* 08/07/1996 RHQM -- AGREGA VALIDACION FS POR CADA OPEN, CALL DEBD1R00
004000* 20/03/1997 JCQZ -- ESTANDARIZA MENSAJES AU-MESSAGE A 50 POSICIONES
004100* 09/09/1998 LFPB -- REVISION Y2K: WKS-FECHA-HOY A 4 DIGITOS DE ANO
004200* 09/09/1998 LFPB -- REVISION Y2K: ELIMINA USO DE AAMMDD EN REPORTE
004300* 04/01/1999 RHQM -- AJUSTE DE MASCARA ZZZ,ZZ9 EN CONTADORES LECTURA
004400* 17/06/1999 JCQZ -- PUNTO DE CONTROL 228866, SIN CAMBIO FUNCIONAL
004500* 30/11/1999 RHQM -- ULTIMA REVISION DEL AMBIENTE, CIERRE DE PROYECTO
004520* 14/02/2000 RHQM -- AJUSTE POST-Y2K EN DATE-COMPILED, SIN CAMBIO FUNC.
004540* 05/09/2001 JCQZ -- TICKET 241190: AGREGA SWITCH UPSI-0 PARA
004550*             : SUSPENDER CMP005 EN TEMPORADA ALTA
004560* 03/09/2002 JCQZ -- TICKET 246003: AGREGA CONTADOR GENERAL
004570*             : WKS-TOTAL-REGISTROS-PROCESADOS, DISPLAY A CONSOLA
004580*             : AL CIERRE DEL CORRIDO
004590* 12/03/2003 LFPB -- TICKET 255014: REESTRUCTURA REGLAS CMP001-CMP006
004600*             : Y FACTORES 0311-0315/0511-0513 A PARRAFOS CON
004610*             : PERFORM THRU; VALIDA TR-DATE CONTRA CLASE
004620*             : DIGITO-VALIDO; AGREGA ADVANCING C01 EN EL REPORTE
004625* 14/09/2004 LFPB -- TICKET 259112: WKS-CONTADORES-FCST-R NO CUBRIA
004626*             : TODO EL GRUPO (VALOR BASURA EN ARR PROYECTADO);
004627*             : SE QUITA EL REDEFINES DE LIMPIEZA Y SE AGREGA
004628*             : VALUE ZERO EXPLICITO A CADA CAMPO DEL GRUPO
004629* 30/11/2005 RHQM -- TICKET 262440: CORRIGE ANCHO DE FILLER EN LAS
004631*             : LINEAS WKS-L-TRES/CUATRO-CONTADORES Y WKS-L-PROMEDIO
004632*             : PARA QUE CUADREN A 132 POSICIONES COMO RPT-LINEA
004634* 15/03/2006 JCQZ -- TICKET 264881: UPSI-0-ON/OFF QUEDABA DUPLICADO
004635*             : EN SPECIAL-NAMES Y EN WKS-UPSI-0 (88-LEVELS); SE
004636*             : QUITA LA CLAUSULA UPSI-0 DE SPECIAL-NAMES PORQUE EL
004637*             : SWITCH FISICO NUNCA SE ACTIVA, EL CONTROL REAL ES
004638*             : POR WKS-UPSI-0
004639******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.                    RGNC1N01.
004900 AUTHOR.                        LUIS FERNANDO PEREZ BATRES.
005000 INSTALLATION.                  DEPARTAMENTO DE CARTERA 1.
005100 DATE-WRITTEN.                  14/06/1991.
005200 DATE-COMPILED.                 15/03/2006.
005300 SECURITY.                      CONFIDENCIAL - USO INTERNO.
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.               IBM-3090.
005800 OBJECT-COMPUTER.               IBM-3090.
005900 SPECIAL-NAMES.
006000     C01                   IS TOP-OF-FORM
006100     CLASS DIGITO-VALIDO   IS '0' THRU '9'.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT TRANSAC ASSIGN TO TRANSAC
006800            ORGANIZATION  IS LINE SEQUENTIAL
006900            FILE STATUS   IS FS-TRANSAC
007000                             FSE-TRANSAC.
007100
007200     SELECT AUDITF  ASSIGN TO AUDITF
007300            ORGANIZATION  IS LINE SEQUENTIAL
007400            FILE STATUS   IS FS-AUDITF
007500                             FSE-AUDITF.
007600
007700     SELECT LEADSF  ASSIGN TO LEADSF
007800            ORGANIZATION  IS LINE SEQUENTIAL
007900            FILE STATUS   IS FS-LEADSF
008000                             FSE-LEADSF.
008100
008200     SELECT SCOREDF ASSIGN TO SCOREDF
008300            ORGANIZATION  IS LINE SEQUENTIAL
008400            FILE STATUS   IS FS-SCOREDF
008500                             FSE-SCOREDF.
008600
008700     SELECT ACCTSF  ASSIGN TO ACCTSF
008800            ORGANIZATION  IS LINE SEQUENTIAL
008900            FILE STATUS   IS FS-ACCTSF
009000                             FSE-ACCTSF.
009100
009200     SELECT FCSTF   ASSIGN TO FCSTF
009300            ORGANIZATION  IS LINE SEQUENTIAL
009400            FILE STATUS   IS FS-FCSTF
009500                             FSE-FCSTF.
009600
009700     SELECT INCIDF  ASSIGN TO INCIDF
009800            ORGANIZATION  IS LINE SEQUENTIAL
009900            FILE STATUS   IS FS-INCIDF
010000                             FSE-INCIDF.
010100
010200     SELECT FLAGSF  ASSIGN TO FLAGSF
010300            ORGANIZATION  IS LINE SEQUENTIAL
010400            FILE STATUS   IS FS-FLAGSF
010500                             FSE-FLAGSF.
010600
010700     SELECT RPTSUM  ASSIGN TO RPTSUM
010800            ORGANIZATION  IS LINE SEQUENTIAL
010900            FILE STATUS   IS FS-RPTSUM
011000                             FSE-RPTSUM.
011100
011200 DATA DIVISION.
011300 FILE SECTION.
011400******************************************************************
011500*               D E F I N I C I O N   D E   A R C H I V O S      *
011600******************************************************************
011700*   TRANSACCIONES DE CUENTA A AUDITAR POR CUMPLIMIENTO.
011800 FD  TRANSAC.
011900     COPY TRANREG.
012000*   HALLAZGOS DE AUDITORIA, UNO POR REGLA VIOLADA.
012100 FD  AUDITF.
012200     COPY AUDTREG.
012300*   PROSPECTOS DE VENTA SIN CALIFICAR.
012400 FD  LEADSF.
012500     COPY LEADREG.
012600*   PROSPECTOS YA CALIFICADOS CON PUNTAJE Y NIVEL.
012700 FD  SCOREDF.
012800     COPY SCORREG.
012900*   CUENTAS CON SU INGRESO RECURRENTE MENSUAL ACTUAL.
013000 FD  ACCTSF.
013100     COPY ACCTREG.
013200*   PROYECCION DE INGRESO RECURRENTE A DOCE MESES POR CUENTA.
013300 FD  FCSTF.
013400     COPY FCSTREG.
013500*   INCIDENTES DE FRAUDE/ESTAFA REPORTADOS.
013600 FD  INCIDF.
013700     COPY INCIREG.
013800*   INCIDENTES YA CALIFICADOS CON PUNTAJE DE RIESGO Y NIVEL.
013900 FD  FLAGSF.
014000     COPY FLAGREG.
014100*   RESUMEN CONSOLIDADO DEL CORRIDO, IMPRESION A 132 POSICIONES.
014200 FD  RPTSUM.
014300     COPY RPTLIN01.
014400
014500 WORKING-STORAGE SECTION.
014510******************************************************************
014520*      C O N T A D O R   G E N E R A L   D E L   C O R R I D O    JCQZ0209
014530******************************************************************
014540 77  WKS-TOTAL-REGISTROS-PROCESADOS PIC S9(07) COMP VALUE ZERO.
014600******************************************************************
014700*           RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS         *
014800******************************************************************
014900 01  WKS-FS-STATUS.
015000     02  FS-TRANSAC                PIC 9(02) VALUE ZEROES.
015100     02  FSE-TRANSAC.
015200         04 FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
015300         04 FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
015400         04 FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
015500     02  FS-AUDITF                 PIC 9(02) VALUE ZEROES.
015600     02  FSE-AUDITF.
015700         04 FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
015800         04 FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
015900         04 FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
016000     02  FS-LEADSF                 PIC 9(02) VALUE ZEROES.
016100     02  FSE-LEADSF.
016200         04 FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
016300         04 FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
016400         04 FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
016500     02  FS-SCOREDF                PIC 9(02) VALUE ZEROES.
016600     02  FSE-SCOREDF.
016700         04 FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
016800         04 FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
016900         04 FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
017000     02  FS-ACCTSF                 PIC 9(02) VALUE ZEROES.
017100     02  FSE-ACCTSF.
017200         04 FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
017300         04 FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
017400         04 FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
017500     02  FS-FCSTF                  PIC 9(02) VALUE ZEROES.
017600     02  FSE-FCSTF.
017700         04 FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
017800         04 FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
017900         04 FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
018000     02  FS-INCIDF                 PIC 9(02) VALUE ZEROES.
018100     02  FSE-INCIDF.
018200         04 FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
018300         04 FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
018400         04 FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
018500     02  FS-FLAGSF                 PIC 9(02) VALUE ZEROES.
018600     02  FSE-FLAGSF.
018700         04 FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
018800         04 FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
018900         04 FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
019000     02  FS-RPTSUM                 PIC 9(02) VALUE ZEROES.
019100     02  FSE-RPTSUM.
019200         04 FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
019300         04 FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
019400         04 FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
019500*      VARIABLES RUTINA DE FSE
019600     02  PROGRAMA                  PIC X(08) VALUE SPACES.
019700     02  ARCHIVO                   PIC X(08) VALUE SPACES.
019800     02  ACCION                    PIC X(10) VALUE SPACES.
019900     02  LLAVE                     PIC X(32) VALUE SPACES.
020000*      COPIA GENERICA DE STATUS PARA LA RUTINA DE ABORTO
020100     02  WKS-FS-GENERICO           PIC 9(02) VALUE ZEROES.
020200     02  WKS-FSE-GENERICO.
020300         04 FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
020400         04 FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
020500         04 FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
020550     02  FILLER                    PIC X(04) VALUE SPACES.
020600
020700******************************************************************
020800*                   I N D I C A D O R E S   F I N   A R C H I V O*
020900******************************************************************
021000 01  WKS-FLAGS-FIN.
021100     02  WKS-FIN-TRANSAC           PIC 9(01) VALUE ZEROES.
021200         88  FIN-TRANSAC                     VALUE 1.
021300     02  WKS-FIN-LEADSF            PIC 9(01) VALUE ZEROES.
021400         88  FIN-LEADSF                      VALUE 1.
021500     02  WKS-FIN-ACCTSF            PIC 9(01) VALUE ZEROES.
021600         88  FIN-ACCTSF                      VALUE 1.
021700     02  WKS-FIN-INCIDF            PIC 9(01) VALUE ZEROES.
021800         88  FIN-INCIDF                      VALUE 1.
021900     02  WKS-UPSI-0                PIC 9(01) VALUE ZEROES.
022000         88  UPSI-0-ON                       VALUE 1.
022100         88  UPSI-0-OFF                      VALUE 0.
022150     02  FILLER                    PIC X(02) VALUE SPACES.
022200
022300******************************************************************
022400*          C O N T A D O R E S   -   0 2 0 0   A U D I T O R I A *
022500******************************************************************
022600 01  WKS-CONTADORES-CMP.
022700     02  WKS-TRANSAC-LEIDAS        PIC S9(06) COMP.
022800     02  WKS-HALLAZGOS-ESCRITOS    PIC S9(06) COMP.
022900     02  WKS-HALLAZGOS-ALTA        PIC S9(03) COMP.
023000     02  WKS-HALLAZGOS-MEDIA       PIC S9(03) COMP.
023100     02  WKS-HALLAZGOS-BAJA        PIC S9(03) COMP.
023150     02  FILLER                    PIC X(01) VALUE SPACE.
023200 01  WKS-CONTADORES-CMP-R REDEFINES WKS-CONTADORES-CMP.
023300     02  WKS-CMP-LIMPIA            PIC X(21).
023400
023500******************************************************************
023600*          C O N T A D O R E S   -   0 3 0 0   L E A D S         *
023700******************************************************************
023800 01  WKS-CONTADORES-LEAD.
023900     02  WKS-LEADS-LEIDOS          PIC S9(06) COMP.
024000     02  WKS-LEADS-NIVEL-A         PIC S9(03) COMP.
024100     02  WKS-LEADS-NIVEL-B         PIC S9(03) COMP.
024200     02  WKS-LEADS-NIVEL-C         PIC S9(03) COMP.
024300     02  WKS-LEADS-NIVEL-D         PIC S9(03) COMP.
024400     02  WKS-SUMA-PUNTAJES-LEAD    PIC S9(08) COMP.
024450     02  FILLER                    PIC X(01) VALUE SPACE.
024500 01  WKS-CONTADORES-LEAD-R REDEFINES WKS-CONTADORES-LEAD.
024600     02  WKS-LEAD-LIMPIA           PIC X(24).
024700
024800******************************************************************
024900*          C O N T A D O R E S   -   0 4 0 0   P R O Y E C C I O N
025000******************************************************************
025100 01  WKS-CONTADORES-FCST.
025105*    CAMPOS CON VALUE ZERO EXPLICITO - EL GRUPO NO SE REDEFINE    LFPB0904
025110*    COMO X PARA LIMPIARLO, VER NOTA EN 0100-APERTURA-ARCHIVOS    LFPB0904
025200     02  WKS-CUENTAS-LEIDAS        PIC S9(06) COMP    VALUE ZERO.
025300     02  WKS-TOTAL-MRR-ACTUAL      PIC S9(09)V99      VALUE ZERO.
025400     02  WKS-TOTAL-ARR-PROYECTADO  PIC S9(11)V99      VALUE ZERO.
025450     02  FILLER                    PIC X(01) VALUE SPACE.
025700
025800******************************************************************
025900*          C O N T A D O R E S   -   0 5 0 0   F R A U D E       *
026000******************************************************************
026100 01  WKS-CONTADORES-FRAUDE.
026200     02  WKS-INCIDENTES-LEIDOS     PIC S9(06) COMP.
026300     02  WKS-INCID-CRITICOS        PIC S9(03) COMP.
026400     02  WKS-INCID-ALTOS           PIC S9(03) COMP.
026500     02  WKS-INCID-MEDIOS          PIC S9(03) COMP.
026600     02  WKS-INCID-BAJOS           PIC S9(03) COMP.
026650     02  FILLER                    PIC X(01) VALUE SPACE.
026700 01  WKS-CONTADORES-FRAUDE-R REDEFINES WKS-CONTADORES-FRAUDE.
026800     02  WKS-FRAUDE-LIMPIA         PIC X(18).
026900
027000******************************************************************
027100*             R E C U R S O S   D E   T R A B A J O              *
027200******************************************************************
027300 01  WKS-VARIABLES-TRABAJO.
027400     02  WKS-PUNTAJE-LEAD          PIC S9(03) COMP.
027500     02  WKS-PUNTAJE-RIESGO        PIC S9(03) COMP.
027600     02  WKS-PROM-PUNTAJE-LEAD     PIC S9(03) COMP.
027700     02  WKS-MES-PROY              PIC S9(02) COMP.
027800     02  WKS-TASA-NETA             PIC S9V9(04).
027900     02  WKS-MRR-BASE              PIC S9(09)V99.
028000     02  WKS-MRR-NUEVO             PIC S9(09)V99.
028100     02  WKS-SUMA-ARR              PIC S9(11)V99.
028150     02  FILLER                    PIC X(01) VALUE SPACE.
028200
028300******************************************************************
028400*             L I N E A S   D E L   R E P O R T E                *
028500******************************************************************
028600 01  WKS-L-TITULO.
028700     02  FILLER                    PIC X(35)
028800             VALUE 'FINANCIAL BOTS NIGHTLY RUN SUMMARY'.
028900     02  FILLER                    PIC X(97) VALUE SPACES.
029000 01  WKS-L-RAYA.
029100     02  FILLER                    PIC X(34)
029200             VALUE '----------------------------------'.
029300     02  FILLER                    PIC X(98) VALUE SPACES.
029400 01  WKS-L-ENCABEZADO.
029500     02  WKS-ENC-TEXTO             PIC X(30) VALUE SPACES.
029600     02  FILLER                    PIC X(102) VALUE SPACES.
029700 01  WKS-L-UN-CONTADOR.
029800     02  WKS-UC-ETIQUETA           PIC X(27) VALUE SPACES.
029900     02  WKS-UC-VALOR              PIC ZZZ,ZZ9.                   RHQM9901
030000     02  FILLER                    PIC X(98) VALUE SPACES.
030100 01  WKS-L-TRES-CONTADORES.
030200     02  WKS-TC-ETIQUETA           PIC X(27) VALUE SPACES.
030300     02  WKS-TC-VALOR-1            PIC ZZ9.
030400     02  FILLER                    PIC X(3)  VALUE ' / '.
030500     02  WKS-TC-VALOR-2            PIC ZZ9.
030600     02  FILLER                    PIC X(3)  VALUE ' / '.
030700     02  WKS-TC-VALOR-3            PIC ZZ9.
030800     02  FILLER                    PIC X(90) VALUE SPACES.
030900 01  WKS-L-CUATRO-CONTADORES.
031000     02  WKS-QC-ETIQUETA           PIC X(27) VALUE SPACES.
031100     02  WKS-QC-VALOR-1            PIC ZZ9.
031200     02  FILLER                    PIC X(3)  VALUE ' / '.
031300     02  WKS-QC-VALOR-2            PIC ZZ9.
031400     02  FILLER                    PIC X(3)  VALUE ' / '.
031500     02  WKS-QC-VALOR-3            PIC ZZ9.
031600     02  FILLER                    PIC X(3)  VALUE ' / '.
031700     02  WKS-QC-VALOR-4            PIC ZZ9.
031800     02  FILLER                    PIC X(84) VALUE SPACES.
031900 01  WKS-L-PROMEDIO.
032000     02  FILLER                    PIC X(27)
032100             VALUE '  AVERAGE SCORE:           '.
032200     02  WKS-PR-VALOR              PIC ZZ9.
032300     02  FILLER                    PIC X(102) VALUE SPACES.
032400 01  WKS-L-MONTO-CORTO.
032500     02  WKS-MC-ETIQUETA           PIC X(27) VALUE SPACES.
032600     02  WKS-MC-VALOR              PIC ZZZ,ZZZ,ZZ9.99.
032700     02  FILLER                    PIC X(91) VALUE SPACES.
032800 01  WKS-L-MONTO-LARGO.
032900     02  WKS-ML-ETIQUETA           PIC X(27) VALUE SPACES.
033000     02  WKS-ML-VALOR              PIC Z,ZZZ,ZZZ,ZZ9.99.
033100     02  FILLER                    PIC X(89) VALUE SPACES.
033200
033300******************************************************************
033400 PROCEDURE DIVISION.
033500******************************************************************
033600*               S E C C I O N    P R I N C I P A L
033700******************************************************************
033800 000-MAIN SECTION.
033900     PERFORM 0100-APERTURA-ARCHIVOS
034000     PERFORM 0200-AUDITORIA-CUMPLIMIENTO
034100     PERFORM 0300-CALIFICACION-LEADS
034200     PERFORM 0400-PROYECCION-INGRESOS
034300     PERFORM 0500-INTELIGENCIA-FRAUDE
034400     PERFORM 0600-IMPRIME-RESUMEN
034500     PERFORM 0900-CIERRA-ARCHIVOS
034600     STOP RUN.
034700 000-MAIN-E. EXIT.
034800
034900******************************************************************
035000*                    A P E R T U R A   D E   A R C H I V O S     *
035100******************************************************************
035200 0100-APERTURA-ARCHIVOS SECTION.                                  LFPB0904
035300     MOVE 'RGNC1N01' TO PROGRAMA
035400     MOVE ZEROS      TO WKS-CMP-LIMPIA
035500     MOVE ZEROS      TO WKS-LEAD-LIMPIA
035550*    WKS-CONTADORES-FCST YA NACE EN CERO, VALUE ZERO EXPLICITO EN LFPB0904
035560*    CADA CAMPO (VER TICKET 259112 - ANTES SU REDEFINES X(22)     LFPB0904
035570*    NO CUBRIA TODO EL GRUPO)                                     LFPB0904
035700     MOVE ZEROS      TO WKS-FRAUDE-LIMPIA
035800
035900     OPEN INPUT  TRANSAC
036000     IF FS-TRANSAC NOT EQUAL 0
036100        MOVE 'TRANSAC' TO ARCHIVO
036200        MOVE FS-TRANSAC  TO WKS-FS-GENERICO
036300        MOVE FSE-TRANSAC TO WKS-FSE-GENERICO
036400        PERFORM 0110-ERROR-APERTURA
036500     END-IF
036600     OPEN OUTPUT AUDITF
036700     IF FS-AUDITF NOT EQUAL 0
036800        MOVE 'AUDITF'  TO ARCHIVO
036900        MOVE FS-AUDITF  TO WKS-FS-GENERICO
037000        MOVE FSE-AUDITF TO WKS-FSE-GENERICO
037100        PERFORM 0110-ERROR-APERTURA
037200     END-IF
037300     OPEN INPUT  LEADSF
037400     IF FS-LEADSF NOT EQUAL 0
037500        MOVE 'LEADSF'  TO ARCHIVO
037600        MOVE FS-LEADSF  TO WKS-FS-GENERICO
037700        MOVE FSE-LEADSF TO WKS-FSE-GENERICO
037800        PERFORM 0110-ERROR-APERTURA
037900     END-IF
038000     OPEN OUTPUT SCOREDF
038100     IF FS-SCOREDF NOT EQUAL 0
038200        MOVE 'SCOREDF' TO ARCHIVO
038300        MOVE FS-SCOREDF  TO WKS-FS-GENERICO
038400        MOVE FSE-SCOREDF TO WKS-FSE-GENERICO
038500        PERFORM 0110-ERROR-APERTURA
038600     END-IF
038700     OPEN INPUT  ACCTSF
038800     IF FS-ACCTSF NOT EQUAL 0
038900        MOVE 'ACCTSF'  TO ARCHIVO
039000        MOVE FS-ACCTSF  TO WKS-FS-GENERICO
039100        MOVE FSE-ACCTSF TO WKS-FSE-GENERICO
039200        PERFORM 0110-ERROR-APERTURA
039300     END-IF
039400     OPEN OUTPUT FCSTF
039500     IF FS-FCSTF NOT EQUAL 0
039600        MOVE 'FCSTF'   TO ARCHIVO
039700        MOVE FS-FCSTF   TO WKS-FS-GENERICO
039800        MOVE FSE-FCSTF  TO WKS-FSE-GENERICO
039900        PERFORM 0110-ERROR-APERTURA
040000     END-IF
040100     OPEN INPUT  INCIDF
040200     IF FS-INCIDF NOT EQUAL 0
040300        MOVE 'INCIDF'  TO ARCHIVO
040400        MOVE FS-INCIDF  TO WKS-FS-GENERICO
040500        MOVE FSE-INCIDF TO WKS-FSE-GENERICO
040600        PERFORM 0110-ERROR-APERTURA
040700     END-IF
040800     OPEN OUTPUT FLAGSF
040900     IF FS-FLAGSF NOT EQUAL 0
041000        MOVE 'FLAGSF'  TO ARCHIVO
041100        MOVE FS-FLAGSF  TO WKS-FS-GENERICO
041200        MOVE FSE-FLAGSF TO WKS-FSE-GENERICO
041300        PERFORM 0110-ERROR-APERTURA
041400     END-IF
041500     OPEN OUTPUT RPTSUM
041600     IF FS-RPTSUM NOT EQUAL 0
041700        MOVE 'RPTSUM'  TO ARCHIVO
041800        MOVE FS-RPTSUM  TO WKS-FS-GENERICO
041900        MOVE FSE-RPTSUM TO WKS-FSE-GENERICO
042000        PERFORM 0110-ERROR-APERTURA
042100     END-IF.
042200 0100-APERTURA-ARCHIVOS-E. EXIT.
042300
042400 0110-ERROR-APERTURA SECTION.                                     RHQM9607
042500     MOVE 'OPEN'   TO ACCION
042600     MOVE SPACES   TO LLAVE
042700     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042800                           WKS-FS-GENERICO, WKS-FSE-GENERICO
042900     DISPLAY '>>> ALGO SALIO MAL AL ABRIR UN ARCHIVO <<<'
043000             UPON CONSOLE
043100     DISPLAY '      >>> VERIFICAR DETALLES EN SPOOL <<<'
043200             UPON CONSOLE
043300     MOVE 91 TO RETURN-CODE
043400     PERFORM 0900-CIERRA-ARCHIVOS
043500     STOP RUN.
043600 0110-ERROR-APERTURA-E. EXIT.
043700
043800******************************************************************
043900*     0 2 0 0   A U D I T O R I A   D E   C U M P L I M I E N T O*
044000******************************************************************
044100 0200-AUDITORIA-CUMPLIMIENTO SECTION.
044200     PERFORM 0205-LEE-TRANSAC
044300     PERFORM 0210-EVALUA-REGLAS-CMP UNTIL FIN-TRANSAC.
044400 0200-AUDITORIA-CUMPLIMIENTO-E. EXIT.
044500
044600 0205-LEE-TRANSAC SECTION.
044700     READ TRANSAC
044800       AT END
044900          MOVE 1 TO WKS-FIN-TRANSAC
045000     END-READ.
045100 0205-LEE-TRANSAC-E. EXIT.
045200
045300 0210-EVALUA-REGLAS-CMP SECTION.                                  LFPB0303
045400     ADD 1 TO WKS-TRANSAC-LEIDAS
045450     PERFORM 0211-REGLA-CMP001 THRU 0216-REGLA-CMP006-E           LFPB0303
046100     PERFORM 0205-LEE-TRANSAC.
046200 0210-EVALUA-REGLAS-CMP-E. EXIT.
046300
046400*    CMP001 - TRANSACCION GRANDE SIN KYC EN ARCHIVO
046500 0211-REGLA-CMP001.                                               LFPB0303
046600     IF TR-AMOUNT > 10000.00 AND NOT TR-KYC-EN-ARCHIVO
046700        MOVE 'CMP001' TO AU-RULE-ID
046800        MOVE 'H'       TO AU-SEVERITY
046900        MOVE 'LARGE TRANSACTION WITHOUT KYC'
047000                       TO AU-MESSAGE
047100        PERFORM 0220-ESCRIBE-HALLAZGO
047200     END-IF.
047300 0211-REGLA-CMP001-E. EXIT.
047400
047500*    CMP002 - PAIS SANCIONADO
047600 0212-REGLA-CMP002.                                               LFPB0303
047700     IF TR-PAIS-SANCIONADO
047800        MOVE 'CMP002' TO AU-RULE-ID
047900        MOVE 'H'       TO AU-SEVERITY
048000        MOVE 'SANCTIONED COUNTRY'
048100                       TO AU-MESSAGE
048200        PERFORM 0220-ESCRIBE-HALLAZGO
048300     END-IF.
048400 0212-REGLA-CMP002-E. EXIT.
048500
048600*    CMP003 - MONEDA DISTINTA DE USD
048700 0213-REGLA-CMP003.                                               LFPB0303
048800     IF NOT TR-MONEDA-USD
048900        MOVE 'CMP003' TO AU-RULE-ID
049000        MOVE 'M'       TO AU-SEVERITY
049100        MOVE 'NON-USD CURRENCY NOT SUPPORTED'
049200                       TO AU-MESSAGE
049300        PERFORM 0220-ESCRIBE-HALLAZGO
049400     END-IF.
049500 0213-REGLA-CMP003-E. EXIT.
049600
049700*    CMP004 - TIPO DE TRANSACCION DESCONOCIDO
049800 0214-REGLA-CMP004.                                               LFPB0303
049900     IF NOT TR-TIPO-VALIDO
050000        MOVE 'CMP004' TO AU-RULE-ID
050100        MOVE 'M'       TO AU-SEVERITY
050200        MOVE 'UNKNOWN TRANSACTION TYPE'
050300                       TO AU-MESSAGE
050400        PERFORM 0220-ESCRIBE-HALLAZGO
050500     END-IF.
050600 0214-REGLA-CMP004-E. EXIT.
050700
050800*    CMP005 - TRANSACCION EN CERO (SUSPENDIDA CON UPSI-0 ON,      JCQZ0109
050810*              VER TICKET 241190 - TEMPORADA ALTA)                JCQZ0109
050900 0215-REGLA-CMP005.                                               LFPB0303
050910     IF UPSI-0-OFF                                                JCQZ0109
051000        IF TR-AMOUNT = 0
051100           MOVE 'CMP005' TO AU-RULE-ID
051200           MOVE 'L'       TO AU-SEVERITY
051300           MOVE 'ZERO-AMOUNT TRANSACTION'
051400                          TO AU-MESSAGE
051500           PERFORM 0220-ESCRIBE-HALLAZGO
051600        END-IF                                                    JCQZ0109
051650     END-IF.                                                      JCQZ0109
051700 0215-REGLA-CMP005-E. EXIT.
051800
051900*    CMP006 - FECHA YYYYMMDD NO NUMERICA O FUERA DE RANGO         LFPB0303
052000 0216-REGLA-CMP006.                                               LFPB0303
052010     IF TR-DATE IS NOT DIGITO-VALIDO                              LFPB0303
052020        GO TO 0216-REGLA-CMP006-MALA                              LFPB0303
052030     END-IF                                                       LFPB0303
052100     IF TR-DATE-MES < 1 OR TR-DATE-MES > 12
052200        OR TR-DATE-DIA < 1 OR TR-DATE-DIA > 31
052210        GO TO 0216-REGLA-CMP006-MALA                              LFPB0303
052220     END-IF                                                       LFPB0303
052230     GO TO 0216-REGLA-CMP006-E.                                   LFPB0303
052240 0216-REGLA-CMP006-MALA.                                          LFPB0303
052400        MOVE 'CMP006' TO AU-RULE-ID
052500        MOVE 'L'       TO AU-SEVERITY
052600        MOVE 'INVALID TRANSACTION DATE'
052700                       TO AU-MESSAGE
052750        PERFORM 0220-ESCRIBE-HALLAZGO.                            LFPB0303
052900 0216-REGLA-CMP006-E. EXIT.
053000
053100 0220-ESCRIBE-HALLAZGO SECTION.
053200     MOVE TR-ID      TO AU-TRANS-ID
053300     MOVE SPACES     TO AU-FILLER
053400     WRITE AUDT-REG
053500     ADD 1 TO WKS-HALLAZGOS-ESCRITOS
053600     EVALUATE TRUE
053700        WHEN AU-SEVERIDAD-ALTA  ADD 1 TO WKS-HALLAZGOS-ALTA
053800        WHEN AU-SEVERIDAD-MEDIA ADD 1 TO WKS-HALLAZGOS-MEDIA
053900        WHEN AU-SEVERIDAD-BAJA  ADD 1 TO WKS-HALLAZGOS-BAJA
054000     END-EVALUATE.
054100 0220-ESCRIBE-HALLAZGO-E. EXIT.
054200
054300******************************************************************
054400*        0 3 0 0   C A L I F I C A C I O N   D E   L E A D S     *
054500******************************************************************
054600 0300-CALIFICACION-LEADS SECTION.
054700     PERFORM 0305-LEE-LEADSF
054800     PERFORM 0310-PROCESA-LEAD UNTIL FIN-LEADSF.
054900 0300-CALIFICACION-LEADS-E. EXIT.
055000
055100 0305-LEE-LEADSF SECTION.
055200     READ LEADSF
055300       AT END
055400          MOVE 1 TO WKS-FIN-LEADSF
055500     END-READ.
055600 0305-LEE-LEADSF-E. EXIT.
055700
055800 0310-PROCESA-LEAD SECTION.
055900     ADD 1    TO WKS-LEADS-LEIDOS
056000     MOVE 0   TO WKS-PUNTAJE-LEAD
056050     PERFORM 0311-SUMA-PUNTAJE-BUDGET THRU                        LFPB0303
056060             0315-SUMA-PUNTAJE-GIRO-E                             LFPB0303
056600     PERFORM 0316-LIMITA-Y-CLASIFICA-LEAD
056700     PERFORM 0317-ESCRIBE-LEAD-CALIFICADO
056800     PERFORM 0305-LEE-LEADSF.
056900 0310-PROCESA-LEAD-E. EXIT.
057000
057100 0311-SUMA-PUNTAJE-BUDGET.                                        LFPB0303
057200     EVALUATE TRUE
057300        WHEN LD-BUDGET >= 100000.00
057400             ADD 30 TO WKS-PUNTAJE-LEAD
057500        WHEN LD-BUDGET >= 25000.00
057600             ADD 20 TO WKS-PUNTAJE-LEAD
057700        WHEN LD-BUDGET >= 5000.00
057800             ADD 10 TO WKS-PUNTAJE-LEAD
057900        WHEN OTHER
058000             CONTINUE
058100     END-EVALUATE.
058200 0311-SUMA-PUNTAJE-BUDGET-E. EXIT.
058300
058400 0312-SUMA-PUNTAJE-EMPLEADOS.                                     LFPB0303
058500     EVALUATE TRUE
058600        WHEN LD-EMPLOYEES >= 1000
058700             ADD 20 TO WKS-PUNTAJE-LEAD
058800        WHEN LD-EMPLOYEES >= 100
058900             ADD 15 TO WKS-PUNTAJE-LEAD
059000        WHEN LD-EMPLOYEES >= 10
059100             ADD 10 TO WKS-PUNTAJE-LEAD
059200        WHEN OTHER
059300             ADD 5  TO WKS-PUNTAJE-LEAD
059400     END-EVALUATE.
059500 0312-SUMA-PUNTAJE-EMPLEADOS-E. EXIT.
059600
059700 0313-SUMA-PUNTAJE-ENGAGEMENT.                                    LFPB0303
059800     EVALUATE TRUE
059900        WHEN LD-ENGAGEMENT >= 50
060000             ADD 25 TO WKS-PUNTAJE-LEAD
060100        WHEN LD-ENGAGEMENT >= 20
060200             ADD 15 TO WKS-PUNTAJE-LEAD
060300        WHEN LD-ENGAGEMENT >= 5
060400             ADD 5  TO WKS-PUNTAJE-LEAD
060500        WHEN OTHER
060600             CONTINUE
060700     END-EVALUATE.
060800 0313-SUMA-PUNTAJE-ENGAGEMENT-E. EXIT.
060900
061000 0314-SUMA-PUNTAJE-ORIGEN.                                        LFPB0303
061100     EVALUATE TRUE
061200        WHEN LD-ORIGEN-REFERIDO
061300             ADD 15 TO WKS-PUNTAJE-LEAD
061400        WHEN LD-ORIGEN-WEB
061500             ADD 10 TO WKS-PUNTAJE-LEAD
061600        WHEN LD-ORIGEN-ANUNCIO
061700             ADD 5  TO WKS-PUNTAJE-LEAD
061800        WHEN OTHER
061900             CONTINUE
062000     END-EVALUATE.
062100 0314-SUMA-PUNTAJE-ORIGEN-E. EXIT.
062200
062300 0315-SUMA-PUNTAJE-GIRO.                                          LFPB0303
062400     EVALUATE TRUE
062500        WHEN LD-GIRO-FINANCIERO
062600             ADD 10 TO WKS-PUNTAJE-LEAD
062700        WHEN LD-GIRO-TECNOLOGIA
062800             ADD 5  TO WKS-PUNTAJE-LEAD
062900        WHEN OTHER
063000             CONTINUE
063100     END-EVALUATE.
063200 0315-SUMA-PUNTAJE-GIRO-E. EXIT.
063300
063400 0316-LIMITA-Y-CLASIFICA-LEAD SECTION.
063500     IF WKS-PUNTAJE-LEAD > 100
063600        MOVE 100 TO WKS-PUNTAJE-LEAD
063700     END-IF
063800     EVALUATE TRUE
063900        WHEN WKS-PUNTAJE-LEAD >= 80
064000             MOVE 'A' TO SL-TIER
064100             ADD 1 TO WKS-LEADS-NIVEL-A
064200        WHEN WKS-PUNTAJE-LEAD >= 60
064300             MOVE 'B' TO SL-TIER
064400             ADD 1 TO WKS-LEADS-NIVEL-B
064500        WHEN WKS-PUNTAJE-LEAD >= 40
064600             MOVE 'C' TO SL-TIER
064700             ADD 1 TO WKS-LEADS-NIVEL-C
064800        WHEN OTHER
064900             MOVE 'D' TO SL-TIER
065000             ADD 1 TO WKS-LEADS-NIVEL-D
065100     END-EVALUATE
065200     ADD WKS-PUNTAJE-LEAD TO WKS-SUMA-PUNTAJES-LEAD.
065300 0316-LIMITA-Y-CLASIFICA-LEAD-E. EXIT.
065400
065500 0317-ESCRIBE-LEAD-CALIFICADO SECTION.
065600     MOVE LD-ID           TO SL-ID
065700     MOVE LD-NAME         TO SL-NAME
065800     MOVE WKS-PUNTAJE-LEAD TO SL-SCORE
065900     MOVE SPACES          TO SL-FILLER
066000     WRITE SCOR-REG.
066100 0317-ESCRIBE-LEAD-CALIFICADO-E. EXIT.
066200
066300******************************************************************
066400*       0 4 0 0   P R O Y E C C I O N   D E   I N G R E S O S    *
066500******************************************************************
066600 0400-PROYECCION-INGRESOS SECTION.
066700     PERFORM 0405-LEE-ACCTSF
066800     PERFORM 0410-PROCESA-CUENTA UNTIL FIN-ACCTSF.
066900 0400-PROYECCION-INGRESOS-E. EXIT.
067000
067100 0405-LEE-ACCTSF SECTION.
067200     READ ACCTSF
067300       AT END
067400          MOVE 1 TO WKS-FIN-ACCTSF
067500     END-READ.
067600 0405-LEE-ACCTSF-E. EXIT.
067700
067800 0410-PROCESA-CUENTA SECTION.
067900     ADD 1 TO WKS-CUENTAS-LEIDAS
068000     ADD AC-MRR TO WKS-TOTAL-MRR-ACTUAL
068100     COMPUTE WKS-TASA-NETA = AC-GROWTH - AC-CHURN
068200     MOVE AC-MRR TO WKS-MRR-BASE
068300     MOVE 0      TO WKS-SUMA-ARR
068400     PERFORM 0420-PROYECTA-UN-MES
068500             VARYING WKS-MES-PROY FROM 1 BY 1
068600             UNTIL WKS-MES-PROY > 12
068700     MOVE AC-ID        TO FC-ID
068800     MOVE WKS-MRR-BASE TO FC-MRR-M12
068900     MOVE WKS-SUMA-ARR TO FC-ARR
069000     MOVE SPACES       TO FC-FILLER
069100     WRITE FCST-REG
069200     ADD WKS-SUMA-ARR TO WKS-TOTAL-ARR-PROYECTADO
069300     PERFORM 0405-LEE-ACCTSF.
069400 0410-PROCESA-CUENTA-E. EXIT.
069500
069600*    UN MES DE PROYECCION COMPUESTA, REDONDEO COMERCIAL, PISO EN 0
069700 0420-PROYECTA-UN-MES SECTION.                                    RHQM9302
069800     COMPUTE WKS-MRR-NUEVO ROUNDED =
069900             WKS-MRR-BASE * (1 + WKS-TASA-NETA)
070000     IF WKS-MRR-NUEVO < 0
070100        MOVE 0 TO WKS-MRR-NUEVO
070200     END-IF
070300     MOVE WKS-MRR-NUEVO TO WKS-MRR-BASE
070400     ADD  WKS-MRR-NUEVO TO WKS-SUMA-ARR.
070500 0420-PROYECTA-UN-MES-E. EXIT.
070600
070700******************************************************************
070800*      0 5 0 0   I N T E L I G E N C I A   D E   F R A U D E     *
070900******************************************************************
071000 0500-INTELIGENCIA-FRAUDE SECTION.
071100     PERFORM 0505-LEE-INCIDF
071200     PERFORM 0510-PROCESA-INCIDENTE UNTIL FIN-INCIDF.
071300 0500-INTELIGENCIA-FRAUDE-E. EXIT.
071400
071500 0505-LEE-INCIDF SECTION.
071600     READ INCIDF
071700       AT END
071800          MOVE 1 TO WKS-FIN-INCIDF
071900     END-READ.
072000 0505-LEE-INCIDF-E. EXIT.
072100
072200 0510-PROCESA-INCIDENTE SECTION.
072300     ADD 1  TO WKS-INCIDENTES-LEIDOS
072400     MOVE 0 TO WKS-PUNTAJE-RIESGO
072450     PERFORM 0511-SUMA-RIESGO-BANDERAS THRU                       LFPB0303
072460             0513-SUMA-RIESGO-REINCIDENCIA-E                      LFPB0303
072800     PERFORM 0514-LIMITA-Y-CLASIFICA-RIESGO
072900     PERFORM 0515-ESCRIBE-INCIDENTE-MARCADO
073000     PERFORM 0505-LEE-INCIDF.
073100 0510-PROCESA-INCIDENTE-E. EXIT.
073200
073300 0511-SUMA-RIESGO-BANDERAS.                                       LFPB0303
073400     IF IN-HAY-URGENCIA
073500        ADD 20 TO WKS-PUNTAJE-RIESGO
073600     END-IF
073700     IF IN-HAY-ENLACE
073800        ADD 25 TO WKS-PUNTAJE-RIESGO
073900     END-IF
074000     IF IN-HAY-SUPLANTACION
074100        ADD 30 TO WKS-PUNTAJE-RIESGO
074200     END-IF
074300     IF IN-BENEFICIARIO-NUEVO
074400        ADD 15 TO WKS-PUNTAJE-RIESGO
074500     END-IF.
074600 0511-SUMA-RIESGO-BANDERAS-E. EXIT.
074700
074800 0512-SUMA-RIESGO-MONTO.                                          LFPB0303
074900     EVALUATE TRUE
075000        WHEN IN-AMOUNT >= 5000.00
075100             ADD 15 TO WKS-PUNTAJE-RIESGO
075200        WHEN IN-AMOUNT >= 1000.00
075300             ADD 10 TO WKS-PUNTAJE-RIESGO
075400        WHEN OTHER
075500             CONTINUE
075600     END-EVALUATE.
075700 0512-SUMA-RIESGO-MONTO-E. EXIT.
075800
075900 0513-SUMA-RIESGO-REINCIDENCIA.                                   LFPB0303
076000     EVALUATE TRUE
076100        WHEN IN-REPEAT-CNT >= 3
076200             ADD 10 TO WKS-PUNTAJE-RIESGO
076300        WHEN IN-REPEAT-CNT >= 1
076400             ADD 5  TO WKS-PUNTAJE-RIESGO
076500        WHEN OTHER
076600             CONTINUE
076700     END-EVALUATE.
076800 0513-SUMA-RIESGO-REINCIDENCIA-E. EXIT.
076900
077000 0514-LIMITA-Y-CLASIFICA-RIESGO SECTION.
077100     IF WKS-PUNTAJE-RIESGO > 100
077200        MOVE 100 TO WKS-PUNTAJE-RIESGO
077300     END-IF
077400     EVALUATE TRUE
077500        WHEN WKS-PUNTAJE-RIESGO >= 80
077600             MOVE 'CRITICAL' TO FL-LEVEL
077700             ADD 1 TO WKS-INCID-CRITICOS
077800        WHEN WKS-PUNTAJE-RIESGO >= 60
077900             MOVE 'HIGH    ' TO FL-LEVEL
078000             ADD 1 TO WKS-INCID-ALTOS
078100        WHEN WKS-PUNTAJE-RIESGO >= 35
078200             MOVE 'MEDIUM  ' TO FL-LEVEL
078300             ADD 1 TO WKS-INCID-MEDIOS
078400        WHEN OTHER
078500             MOVE 'LOW     ' TO FL-LEVEL
078600             ADD 1 TO WKS-INCID-BAJOS
078700     END-EVALUATE.
078800 0514-LIMITA-Y-CLASIFICA-RIESGO-E. EXIT.
078900
079000 0515-ESCRIBE-INCIDENTE-MARCADO SECTION.
079100     MOVE IN-ID             TO FL-ID
079200     MOVE WKS-PUNTAJE-RIESGO TO FL-SCORE
079300     MOVE SPACES            TO FL-FILLER
079400     WRITE FLAG-REG.
079500 0515-ESCRIBE-INCIDENTE-MARCADO-E. EXIT.
079600
079700******************************************************************
079800*              0 6 0 0   I M P R I M E   R E S U M E N           *
079900******************************************************************
080000 0600-IMPRIME-RESUMEN SECTION.                                    LFPB0303
080050     WRITE RPT-LINEA FROM WKS-L-TITULO                            LFPB0303
080060             AFTER ADVANCING C01                                  LFPB0303
080200     WRITE RPT-LINEA FROM WKS-L-RAYA
080300
080400     MOVE 'COMPLIANCE AUDITOR' TO WKS-ENC-TEXTO
080500     WRITE RPT-LINEA FROM WKS-L-ENCABEZADO
080600     MOVE '  TRANSACTIONS READ:        '
080700                           TO WKS-UC-ETIQUETA
080800     MOVE WKS-TRANSAC-LEIDAS  TO WKS-UC-VALOR
080900     WRITE RPT-LINEA FROM WKS-L-UN-CONTADOR
081000     MOVE '  FINDINGS WRITTEN:         '
081100                           TO WKS-UC-ETIQUETA
081200     MOVE WKS-HALLAZGOS-ESCRITOS TO WKS-UC-VALOR
081300     WRITE RPT-LINEA FROM WKS-L-UN-CONTADOR
081400     MOVE '  HIGH / MED / LOW:         '
081500                           TO WKS-TC-ETIQUETA
081600     MOVE WKS-HALLAZGOS-ALTA  TO WKS-TC-VALOR-1
081700     MOVE WKS-HALLAZGOS-MEDIA TO WKS-TC-VALOR-2
081800     MOVE WKS-HALLAZGOS-BAJA  TO WKS-TC-VALOR-3
081900     WRITE RPT-LINEA FROM WKS-L-TRES-CONTADORES
082000
082100     MOVE 'LEAD SCORING' TO WKS-ENC-TEXTO
082200     WRITE RPT-LINEA FROM WKS-L-ENCABEZADO
082300     MOVE '  LEADS READ:               '
082400                           TO WKS-UC-ETIQUETA
082500     MOVE WKS-LEADS-LEIDOS TO WKS-UC-VALOR
082600     WRITE RPT-LINEA FROM WKS-L-UN-CONTADOR
082700     MOVE '  TIER A/B/C/D:             '
082800                           TO WKS-QC-ETIQUETA
082900     MOVE WKS-LEADS-NIVEL-A TO WKS-QC-VALOR-1
083000     MOVE WKS-LEADS-NIVEL-B TO WKS-QC-VALOR-2
083100     MOVE WKS-LEADS-NIVEL-C TO WKS-QC-VALOR-3
083200     MOVE WKS-LEADS-NIVEL-D TO WKS-QC-VALOR-4
083300     WRITE RPT-LINEA FROM WKS-L-CUATRO-CONTADORES
083400     IF WKS-LEADS-LEIDOS > 0
083500        COMPUTE WKS-PROM-PUNTAJE-LEAD =
083600                WKS-SUMA-PUNTAJES-LEAD / WKS-LEADS-LEIDOS
083700     ELSE
083800        MOVE 0 TO WKS-PROM-PUNTAJE-LEAD
083900     END-IF
084000     MOVE WKS-PROM-PUNTAJE-LEAD TO WKS-PR-VALOR
084100     WRITE RPT-LINEA FROM WKS-L-PROMEDIO
084200
084300     MOVE 'REVENUE FORECASTING' TO WKS-ENC-TEXTO
084400     WRITE RPT-LINEA FROM WKS-L-ENCABEZADO
084500     MOVE '  ACCOUNTS READ:            '
084600                           TO WKS-UC-ETIQUETA
084700     MOVE WKS-CUENTAS-LEIDAS TO WKS-UC-VALOR
084800     WRITE RPT-LINEA FROM WKS-L-UN-CONTADOR
084900     MOVE '  TOTAL CURRENT MRR:        '
085000                           TO WKS-MC-ETIQUETA
085100     MOVE WKS-TOTAL-MRR-ACTUAL TO WKS-MC-VALOR
085200     WRITE RPT-LINEA FROM WKS-L-MONTO-CORTO
085300     MOVE '  TOTAL PROJECTED ARR:      '
085400                           TO WKS-ML-ETIQUETA
085500     MOVE WKS-TOTAL-ARR-PROYECTADO TO WKS-ML-VALOR
085600     WRITE RPT-LINEA FROM WKS-L-MONTO-LARGO
085700
085800     MOVE 'SCAM INTELLIGENCE' TO WKS-ENC-TEXTO
085900     WRITE RPT-LINEA FROM WKS-L-ENCABEZADO
086000     MOVE '  INCIDENTS READ:           '
086100                           TO WKS-UC-ETIQUETA
086200     MOVE WKS-INCIDENTES-LEIDOS TO WKS-UC-VALOR
086300     WRITE RPT-LINEA FROM WKS-L-UN-CONTADOR
086400     MOVE '  CRIT/HIGH/MED/LOW:        '
086500                           TO WKS-QC-ETIQUETA
086600     MOVE WKS-INCID-CRITICOS TO WKS-QC-VALOR-1
086700     MOVE WKS-INCID-ALTOS    TO WKS-QC-VALOR-2
086800     MOVE WKS-INCID-MEDIOS   TO WKS-QC-VALOR-3
086900     MOVE WKS-INCID-BAJOS    TO WKS-QC-VALOR-4
087000     WRITE RPT-LINEA FROM WKS-L-CUATRO-CONTADORES
087100
087200     MOVE 'END OF RUN' TO WKS-ENC-TEXTO
087300     WRITE RPT-LINEA FROM WKS-L-ENCABEZADO.
087400 0600-IMPRIME-RESUMEN-E. EXIT.
087500
087600******************************************************************
087700*                    C I E R R E   D E   A R C H I V O S         *
087800******************************************************************
087900 0900-CIERRA-ARCHIVOS SECTION.                                    JCQZ0209
088010     COMPUTE WKS-TOTAL-REGISTROS-PROCESADOS =                     JCQZ0209
088020             WKS-TRANSAC-LEIDAS  + WKS-LEADS-LEIDOS  +            JCQZ0209
088030             WKS-CUENTAS-LEIDAS  + WKS-INCIDENTES-LEIDOS          JCQZ0209
088040     DISPLAY 'RGNC1N01 - REGISTROS PROCESADOS EN TOTAL: '         JCQZ0209
088050             WKS-TOTAL-REGISTROS-PROCESADOS UPON CONSOLE          JCQZ0209
088060     CLOSE TRANSAC AUDITF LEADSF SCOREDF
088100           ACCTSF  FCSTF  INCIDF FLAGSF RPTSUM.
088200 0900-CIERRA-ARCHIVOS-E. EXIT.
