000100******************************************************************
000200*    C O P I A   D E   R E G I S T R O   -   L E A D R E G       *
000300******************************************************************
000400*   APLICACION  : MOTOR DE REGLAS NOCTURNO                      *
000500*   ARCHIVO     : LEADSF  (ENTRADA)                              *
000600*   CONTENIDO   : UN PROSPECTO DE VENTA CRUDO, SIN CALIFICAR,   *
000700*               : PARA LA SECCION 0300-CALIFICACION-LEADS.      *
000800*   LARGO       : 80 POSICIONES, LINEA SECUENCIAL.              *
000900******************************************************************
001000* 19/08/1992 LFPB -------------------------------- VERSION INICIAL
001100******************************************************************
001200 01  LEAD-REG.
001300     05  LD-ID                         PIC X(08).
001400     05  LD-NAME                       PIC X(20).
001500     05  LD-BUDGET                     PIC 9(07)V99.
001600     05  LD-EMPLOYEES                  PIC 9(05).
001700     05  LD-ENGAGEMENT                 PIC 9(03).
001800     05  LD-SOURCE                     PIC X(03).
001900         88  LD-ORIGEN-REFERIDO        VALUE 'REF'.
002000         88  LD-ORIGEN-WEB             VALUE 'WEB'.
002100         88  LD-ORIGEN-ANUNCIO         VALUE 'ADS'.
002200         88  LD-ORIGEN-FRIO            VALUE 'CLD'.
002300     05  LD-INDUSTRY                   PIC X(03).
002400         88  LD-GIRO-FINANCIERO        VALUE 'FIN'.
002500         88  LD-GIRO-TECNOLOGIA        VALUE 'TEC'.
002600         88  LD-GIRO-RETAIL            VALUE 'RET'.
002700     05  LD-FILLER                     PIC X(29).
