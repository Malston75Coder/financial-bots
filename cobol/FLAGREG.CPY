000100******************************************************************
000200*    C O P I A   D E   R E G I S T R O   -   F L A G R E G       *
000300******************************************************************
000400*   APLICACION  : MOTOR DE REGLAS NOCTURNO                      *
000500*   ARCHIVO     : FLAGSF  (SALIDA)                               *
000600*   CONTENIDO   : UN INCIDENTE YA CALIFICADO CON PUNTAJE DE     *
000700*               : RIESGO 0-100 Y NIVEL CRITICAL/HIGH/MEDIUM/LOW.*
000800*   LARGO       : 80 POSICIONES, LINEA SECUENCIAL.              *
000900******************************************************************
001000* 02/05/1995 JCQZ -------------------------------- VERSION INICIAL
001100******************************************************************
001200 01  FLAG-REG.
001300     05  FL-ID                         PIC X(10).
001400     05  FL-SCORE                      PIC 9(03).
001500     05  FL-LEVEL                      PIC X(08).
001600         88  FL-NIVEL-CRITICO          VALUE 'CRITICAL'.
001700         88  FL-NIVEL-ALTO             VALUE 'HIGH    '.
001800         88  FL-NIVEL-MEDIO            VALUE 'MEDIUM  '.
001900         88  FL-NIVEL-BAJO             VALUE 'LOW     '.
002000     05  FL-FILLER                     PIC X(59).
