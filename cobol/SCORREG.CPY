000100******************************************************************
000200*    C O P I A   D E   R E G I S T R O   -   S C O R R E G       *
000300******************************************************************
000400*   APLICACION  : MOTOR DE REGLAS NOCTURNO                      *
000500*   ARCHIVO     : SCOREDF  (SALIDA)                              *
000600*   CONTENIDO   : UN PROSPECTO YA CALIFICADO CON PUNTAJE 0-100  *
000700*               : Y NIVEL DE PRIORIDAD A/B/C/D.                 *
000800*   LARGO       : 80 POSICIONES, LINEA SECUENCIAL.              *
000900******************************************************************
001000* 19/08/1992 LFPB -------------------------------- VERSION INICIAL
001100******************************************************************
001200 01  SCOR-REG.
001300     05  SL-ID                         PIC X(08).
001400     05  SL-NAME                       PIC X(20).
001500     05  SL-SCORE                      PIC 9(03).
001600     05  SL-TIER                       PIC X(01).
001700         88  SL-NIVEL-A                VALUE 'A'.
001800         88  SL-NIVEL-B                VALUE 'B'.
001900         88  SL-NIVEL-C                VALUE 'C'.
002000         88  SL-NIVEL-D                VALUE 'D'.
002100     05  SL-FILLER                     PIC X(48).
