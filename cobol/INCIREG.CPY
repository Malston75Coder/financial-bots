000100******************************************************************
000200*    C O P I A   D E   R E G I S T R O   -   I N C I R E G       *
000300******************************************************************
000400*   APLICACION  : MOTOR DE REGLAS NOCTURNO                      *
000500*   ARCHIVO     : INCIDF  (ENTRADA)                              *
000600*   CONTENIDO   : UN INCIDENTE DE FRAUDE/ESTAFA REPORTADO, CON  *
000700*               : LAS BANDERAS DE PATRON PARA LA SECCION 0500.  *
000800*   LARGO       : 80 POSICIONES, LINEA SECUENCIAL.              *
000900******************************************************************
001000* 02/05/1995 JCQZ -------------------------------- VERSION INICIAL
001100******************************************************************
001200 01  INCI-REG.
001300     05  IN-ID                         PIC X(10).
001400     05  IN-CHANNEL                    PIC X(03).
001500         88  IN-CANAL-CORREO           VALUE 'EML'.
001600         88  IN-CANAL-MENSAJE          VALUE 'SMS'.
001700         88  IN-CANAL-WEB              VALUE 'WEB'.
001800         88  IN-CANAL-TELEFONO         VALUE 'PHN'.
001900     05  IN-AMOUNT                     PIC 9(07)V99.
002000     05  IN-URGENT-FLAG                PIC X(01).
002100         88  IN-HAY-URGENCIA           VALUE 'Y'.
002200     05  IN-LINK-FLAG                  PIC X(01).
002300         88  IN-HAY-ENLACE             VALUE 'Y'.
002400     05  IN-SPOOF-FLAG                 PIC X(01).
002500         88  IN-HAY-SUPLANTACION       VALUE 'Y'.
002600     05  IN-NEW-PAYEE                  PIC X(01).
002700         88  IN-BENEFICIARIO-NUEVO     VALUE 'Y'.
002800     05  IN-REPEAT-CNT                 PIC 9(03).
002900     05  IN-FILLER                     PIC X(51).
