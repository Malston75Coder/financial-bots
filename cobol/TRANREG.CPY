000100******************************************************************
000200*    C O P I A   D E   R E G I S T R O   -   T R A N R E G       *
000300******************************************************************
000400*   APLICACION  : MOTOR DE REGLAS NOCTURNO                      *
000500*   ARCHIVO     : TRANSAC  (ENTRADA)                             *
000600*   CONTENIDO   : UNA TRANSACCION DE CUENTA POR REGISTRO, PARA  *
000700*               : SER EVALUADA CONTRA LAS REGLAS DE CUMPLIMIENTO*
000800*               : DE LA SECCION 0200-AUDITORIA-CUMPLIMIENTO.    *
000900*   LARGO       : 80 POSICIONES, LINEA SECUENCIAL.              *
001000******************************************************************
001100* 14/06/1991 LFPB -------------------------------- VERSION INICIAL
001200* 09/03/1994 RHQM -- SE AGREGA REDEFINES DE TR-DATE PARA VALIDAR FECHA
001300******************************************************************
001400 01  TRAN-REG.
001500     05  TR-ID                         PIC X(10).
001600     05  TR-DATE                       PIC 9(08).
001700     05  TR-DATE-R  REDEFINES TR-DATE.
001800         10  TR-DATE-ANO               PIC 9(04).
001900         10  TR-DATE-MES               PIC 9(02).
002000         10  TR-DATE-DIA               PIC 9(02).
002100     05  TR-ACCT                       PIC X(08).
002200     05  TR-TYPE                       PIC X(03).
002300         88  TR-TIPO-VALIDO            VALUE 'DEP' 'WDR'
002400                                              'TRF' 'FEE'.
002500     05  TR-AMOUNT                     PIC 9(09)V99.
002600     05  TR-CURRENCY                   PIC X(03).
002700         88  TR-MONEDA-USD             VALUE 'USD'.
002800     05  TR-COUNTRY                    PIC X(02).
002900         88  TR-PAIS-SANCIONADO        VALUE 'KP' 'IR' 'SY'.
003000     05  TR-KYC-FLAG                   PIC X(01).
003100         88  TR-KYC-EN-ARCHIVO         VALUE 'Y'.
003200     05  TR-FILLER                     PIC X(34).
