000100******************************************************************
000200*    C O P I A   D E   R E G I S T R O   -   F C S T R E G       *
000300******************************************************************
000400*   APLICACION  : MOTOR DE REGLAS NOCTURNO                      *
000500*   ARCHIVO     : FCSTF  (SALIDA)                                *
000600*   CONTENIDO   : SALDO RECURRENTE MENSUAL PROYECTADO AL MES 12 *
000700*               : Y EL TOTAL ANUAL PROYECTADO POR CUENTA.       *
000800*   LARGO       : 80 POSICIONES, LINEA SECUENCIAL.              *
000900******************************************************************
001000* 11/02/1993 RHQM -------------------------------- VERSION INICIAL
001100******************************************************************
001200 01  FCST-REG.
001300     05  FC-ID                         PIC X(08).
001400     05  FC-MRR-M12                    PIC 9(09)V99.
001500     05  FC-ARR                        PIC 9(11)V99.
001600     05  FC-FILLER                     PIC X(48).
