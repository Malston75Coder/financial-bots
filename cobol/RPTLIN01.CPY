000100******************************************************************
000200*    C O P I A   D E   R E G I S T R O   -   R P T L I N 0 1     *
000300******************************************************************
000400*   APLICACION  : MOTOR DE REGLAS NOCTURNO                      *
000500*   ARCHIVO     : RPTSUM  (SALIDA - IMPRESION)                   *
000600*   CONTENIDO   : LINEA DE IMPRESION DEL RESUMEN CONSOLIDADO DE *
000700*               : LAS CUATRO SECCIONES DEL CORRIDO NOCTURNO.    *
000800*   LARGO       : 132 POSICIONES.                               *
000900******************************************************************
001000* 22/09/1991 LFPB -------------------------------- VERSION INICIAL
001100******************************************************************
001200 01  RPT-LINEA.
001300     05  RPT-TEXTO                     PIC X(131).
001400     05  RPT-FILLER                    PIC X(001).
